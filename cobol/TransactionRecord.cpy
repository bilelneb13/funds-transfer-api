000100******************************************************************  TR0100
000200* TRANSACTION BATCH RECORD LAYOUT.                                  TR0200
000300*    ONE ENTRY PER POSTING REQUEST ON THE DAILY TRANSACTION         TR0300
000400*    BATCH FILE.  FIXED 40-BYTE RECORD, LINE SEQUENTIAL, READ       TR0400
000500*    ONCE IN FILE ORDER - NO RE-SORT, NO RE-READ.                   TR0500
000600*-----------------------------------------------------------------  TR0600
000700* 1987-11-02  RBW  ACCT0011  ORIGINAL LAYOUT - DEPOSIT/WITHDRAW     TR0700
000800*                  ONLY.                                           TR0800
000900* 1990-02-14  DPK  ACCT0029  ADDED TXN-CREDIT-ACCT-ID AND           TR0900
001000*                  TXN-TYPE VALUES 'T' AND 'O' FOR TRANSFER         TR1000
001100*                  AND OPEN-ACCOUNT POSTINGS.                      TR1100
001200*-----------------------------------------------------------------  TR1200
001300 01  TXN-BATCH-RECORD.                                              TR1300
001400     05  TXN-TYPE                PIC X(01).                        TR1400
001500         88  TXN-TYPE-OPEN            VALUE "O".                    TR1500
001600         88  TXN-TYPE-DEPOSIT         VALUE "D".                    TR1600
001700         88  TXN-TYPE-WITHDRAW        VALUE "W".                    TR1700
001800         88  TXN-TYPE-TRANSFER        VALUE "T".                    TR1800
001900     05  TXN-DEBIT-ACCT-ID       PIC 9(10).                         TR1900
002000     05  TXN-CREDIT-ACCT-ID      PIC 9(10).                         TR2000
002100     05  TXN-CURRENCY            PIC X(03).                        TR2100
002200     05  TXN-AMOUNT              PIC S9(13)V9(02).                  TR2200
002300     05  FILLER                  PIC X(01).                        TR2300
002400 01  TXN-AMOUNT-ALT REDEFINES TXN-BATCH-RECORD.                     TR2400
002500     05  FILLER                  PIC X(01).                        TR2500
002600     05  FILLER                  PIC X(10).                        TR2600
002700     05  FILLER                  PIC X(10).                        TR2700
002800     05  FILLER                  PIC X(03).                        TR2800
002900     05  TXN-AMOUNT-WHOLE        PIC S9(13).                       TR2900
003000     05  TXN-AMOUNT-CENTS        PIC 9(02).                         TR3000
003100     05  FILLER                  PIC X(01).                        TR3100
