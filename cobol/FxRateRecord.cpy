000100******************************************************************  FX0100
000200* FX RATE TABLE RECORD LAYOUT.                                      FX0200
000300*    ONE ENTRY PER CURRENCY-PAIR EXCHANGE RATE, SAME-DAY TABLE.     FX0300
000400*    FIXED 20-BYTE RECORD, LINE SEQUENTIAL, READ ONCE AT START      FX0400
000500*    OF RUN INTO WS-FX-RATE-TABLE.                                  FX0500
000600*-----------------------------------------------------------------  FX0600
000700* 1991-04-18  DPK  ACCT0037  ORIGINAL LAYOUT, ADDED WITH THE        FX0700
000800*                  MULTI-CURRENCY ACCOUNT PROJECT.                 FX0800
000900*-----------------------------------------------------------------  FX0900
001000 01  FX-RATE-TABLE-RECORD.                                          FX1000
001100     05  FX-FROM-CURRENCY        PIC X(03).                        FX1100
001200     05  FX-TO-CURRENCY          PIC X(03).                        FX1200
001300     05  FX-RATE                 PIC S9(05)V9(06).                  FX1300
001400     05  FILLER                  PIC X(03).                        FX1400
001500 01  FX-RATE-ALT REDEFINES FX-RATE-TABLE-RECORD.                    FX1500
001600     05  FILLER                  PIC X(03).                        FX1600
001700     05  FILLER                  PIC X(03).                        FX1700
001800     05  FX-RATE-WHOLE           PIC S9(05).                        FX1800
001900     05  FX-RATE-FRACTION        PIC 9(06).                         FX1900
002000     05  FILLER                  PIC X(03).                        FX2000
