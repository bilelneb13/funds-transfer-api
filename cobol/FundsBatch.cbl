000100******************************************************************
000200* THIS PROGRAM IS TO RUN THE NIGHTLY ACCOUNT MAINTENANCE BATCH
000300*    USING A BALANCE LINE APPROACH AGAINST AN IN-MEMORY ACCOUNT
000400*    TABLE (NO ISAM AVAILABLE ON THE TARGET FOR THIS RELEASE).
000500*
000600* USED FILES
000700*    - FX RATE TABLE (SAME-DAY RATES):         FXRATES
000800*    - ACCOUNT MASTER (OLD GENERATION):        ACCTMSTR
000900*    - ACCOUNT MASTER (NEW GENERATION):        ACCTMSTR-NEW
001000*    - TRANSACTION BATCH (OPEN/DEP/WD/XFER):   TXNBATCH
001100*    - TRANSACTION/EXCEPTION REPORT:           TXNRPT
001200*
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1987-11-02  RBW  ACCT0011  ORIGINAL PROGRAM - DEPOSIT/WITHDRAW
001600*                  POSTING AGAINST A SINGLE-CURRENCY MASTER.
001700* 1988-06-03  RBW  ACCT0015  ADDED OPEN-ACCOUNT POSTING AND THE
001800*                  ACCOUNT-ID ASSIGNMENT COUNTER.
001900* 1990-02-14  DPK  ACCT0029  ADDED TRANSFER POSTING (DEBIT ONE
002000*                  ACCOUNT, CREDIT ANOTHER, SAME RUN).
002100* 1991-04-18  DPK  ACCT0037  MULTI-CURRENCY ACCOUNT PROJECT -
002200*                  ADDED FX RATE TABLE LOAD AND CROSS-CURRENCY
002300*                  CONVERSION ON DEPOSIT/WITHDRAW/TRANSFER.
002400* 1991-05-02  DPK  ACCT0038  EXCHANGE-VALUE NOW ROUNDS NEAREST-
002410*                  AWAY-FROM-ZERO TO MATCH TELLER ROUNDING.
002500* 1993-08-30  TLF  ACCT0044  REJECTED TRANSACTIONS NO LONGER
002600*                  TOUCH THE ACCOUNT TABLE - FULL TRANSACTION
002700*                  MUST PASS ALL VALIDATIONS BEFORE ANY BALANCE
002800*                  IS UPDATED (AUDIT FINDING 93-114).
002900* 1994-11-21  TLF  ACCT0051  ADDED REPORT CONTROL TOTALS BY
003000*                  TRANSACTION TYPE AND A REJECTED COUNT.
003100* 1996-09-09  TLF  ACCT0058  WIDENED ACCT-BALANCE TO S9(13)V99
003200*                  AND ADDED THE WHOLE/CENTS REPORT REDEFINE.
003300* 1998-10-05  TLF  ACCT0066  Y2K READINESS REVIEW - REPORT DATE
003400*                  ALREADY USES A 4-DIGIT YEAR (ACCEPT FROM
003500*                  DATE YYYYMMDD), NO CENTURY WINDOW IN USE.
003600* 1999-02-11  SAP  ACCT0071  EURO TRIANGULATION - FX RATE TABLE
003700*                  LOOKUP NOW CHECKS BOTH FROM/TO AND ALLOWS A
003800*                  RATE FACTOR WITH 6 DECIMAL PLACES.
003900* 2001-06-19  SAP  ACCT0079  SAME-ACCOUNT TRANSFER CHECK MOVED
004000*                  AHEAD OF THE ACCOUNT LOOKUPS PER COMPLIANCE
004100*                  REQUEST 01-0447.
004200*-----------------------------------------------------------------
004300 IDENTIFICATION              DIVISION.
004400*-----------------------------------------------------------------
004500 PROGRAM-ID.                 FUNDS-BATCH.
004600 AUTHOR.                     R B WHITFIELD.
004700 INSTALLATION.               FIRST MERIDIAN TRUST - DATA CENTER.
004800 DATE-WRITTEN.               1987-11-02.
004900 DATE-COMPILED.
005000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
005100*
005200******************************************************************
005300 ENVIRONMENT                 DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            ASUS X751.
005700 OBJECT-COMPUTER.            ASUS X751.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*-----------------------------------------------------------------
006100 INPUT-OUTPUT                SECTION.
006200 FILE-CONTROL.
006300     SELECT  FX-RATE-TABLE-IN
006400             ASSIGN TO FXRATES
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT  ACCOUNT-MASTER-IN
006800             ASSIGN TO ACCTMSTR
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT  ACCOUNT-MASTER-OUT
007200             ASSIGN TO ACCTMSTR-NEW
007300             ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT  TRANSACTION-BATCH-IN
007600             ASSIGN TO TXNBATCH
007700             ORGANIZATION IS LINE SEQUENTIAL.
007800
007900     SELECT  TRANSACTION-REPORT-OUT
008000             ASSIGN TO TXNRPT
008100             ORGANIZATION IS LINE SEQUENTIAL.
008200*
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  FX-RATE-TABLE-IN
008800     RECORD CONTAINS 20 CHARACTERS
008900     DATA RECORD IS FX-RATE-TABLE-RECORD.
009000 COPY "Copybooks\FxRateRecord.cpy".
009100
009200 FD  ACCOUNT-MASTER-IN
009300     RECORD CONTAINS 120 CHARACTERS
009400     DATA RECORD IS ACCT-MASTER-RECORD.
009500 COPY "Copybooks\AccountRecord.cpy".
009600
009700 FD  ACCOUNT-MASTER-OUT
009800     RECORD CONTAINS 120 CHARACTERS
009900     DATA RECORD IS ACCT-RECORD-OUT.
010000 01  ACCT-RECORD-OUT.
010100     05  ACCT-OWNER-ID-OUT       PIC 9(10).
010200     05  ACCT-CURRENCY-OUT       PIC X(03).
010300     05  ACCT-BALANCE-OUT        PIC S9(13)V9(02).
010400     05  FILLER                  PIC X(92).
010500
010600 FD  TRANSACTION-BATCH-IN
010700     RECORD CONTAINS 40 CHARACTERS
010800     DATA RECORD IS TXN-BATCH-RECORD.
010900 COPY "Copybooks\TransactionRecord.cpy".
011000
011100 FD  TRANSACTION-REPORT-OUT
011200     RECORD CONTAINS 133 CHARACTERS
011300     DATA RECORD IS RPT-PRINT-LINE.
011400 01  RPT-PRINT-LINE              PIC X(133).
011500*
011600******************************************************************
011700 WORKING-STORAGE             SECTION.
011800*-----------------------------------------------------------------
011900* SWITCHES - END-OF-FILE AND VALIDATION RESULT FLAGS.
012000*-----------------------------------------------------------------
012100 01  SWITCHES-AND-COUNTERS.
012200     05  FX-EOF-SW               PIC X(01) VALUE "N".
012300         88  FX-EOF                    VALUE "Y".
012400     05  ACCT-LOAD-EOF-SW        PIC X(01) VALUE "N".
012500         88  ACCT-LOAD-EOF             VALUE "Y".
012600     05  TXN-EOF-SW              PIC X(01) VALUE "N".
012700         88  TXN-EOF                   VALUE "Y".
012800     05  CURRENCY-VALID-SW       PIC X(01) VALUE "N".
012900         88  CURRENCY-IS-VALID         VALUE "Y".
013000     05  WS-LOOKUP-FOUND-SW      PIC X(01) VALUE "N".
013100         88  LOOKUP-FOUND              VALUE "Y".
013200     05  WS-FX-LOOKUP-FOUND-SW   PIC X(01) VALUE "N".
013300         88  FX-RATE-FOUND             VALUE "Y".
013400     05  WS-FX-OK-SW             PIC X(01) VALUE "N".                ACCT0037
013500         88  FX-CONVERT-OK             VALUE "Y".                   ACCT0037
013600         88  FX-CONVERT-FAILED         VALUE "N".                   ACCT0037
013650     05  FILLER                  PIC X(02).
013700*-----------------------------------------------------------------
013800* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL BINARY.
013900*-----------------------------------------------------------------
014000 77  WS-NEXT-ACCOUNT-ID          PIC 9(10)     COMP.
014100 77  WS-NEW-ACCOUNT-ID           PIC 9(10)     COMP.
014200 77  WS-ACCOUNT-COUNT            PIC S9(07)    COMP VALUE ZERO.
014300 77  WS-FX-RATE-COUNT            PIC S9(05)    COMP VALUE ZERO.
014400 77  WS-TXN-SEQUENCE-NO          PIC S9(07)    COMP VALUE ZERO.
014500 77  WS-REWRITE-IDX              PIC S9(07)    COMP VALUE ZERO.
014600 77  WS-LOOKUP-RESULT-IDX        PIC S9(07)    COMP VALUE ZERO.
014700 77  WS-FX-LOOKUP-IDX            PIC S9(05)    COMP VALUE ZERO.
014800 77  WS-DEBIT-ACCT-IDX           PIC S9(07)    COMP VALUE ZERO.
014900 77  WS-CREDIT-ACCT-IDX          PIC S9(07)    COMP VALUE ZERO.
015000*-----------------------------------------------------------------
015100* REPORT CONTROL-BREAK COUNTERS (ACCT0051).                         ACCT0051
015200*-----------------------------------------------------------------
015300 01  WS-RPT-COUNTERS.
015400     05  WS-CNT-OPEN-POSTED      PIC S9(07)    COMP VALUE ZERO.
015500     05  WS-CNT-DEPOSIT-POSTED   PIC S9(07)    COMP VALUE ZERO.
015600     05  WS-CNT-WITHDRAW-POSTED  PIC S9(07)    COMP VALUE ZERO.
015700     05  WS-CNT-TRANSFER-POSTED  PIC S9(07)    COMP VALUE ZERO.
015800     05  WS-CNT-REJECTED         PIC S9(07)    COMP VALUE ZERO.
015900     05  WS-CNT-GRAND-TOTAL      PIC S9(07)    COMP VALUE ZERO.
015950     05  FILLER                  PIC X(04).
016000*-----------------------------------------------------------------
016100* CURRENCY CODE TABLE - SUPPORTED ISO CODES.  BUILT THE SAME
016200* WAY THE OLD WEEKDAY-NAME TABLE IS BUILT BELOW: A BLOCK OF
016300* FILLER VALUES REDEFINED AS AN OCCURS TABLE.
016400*-----------------------------------------------------------------
016500 01  WS-CURRENCY-RECORD.
016600     05  FILLER                  PIC X(03) VALUE "USD".
016700     05  FILLER                  PIC X(03) VALUE "EUR".
016800     05  FILLER                  PIC X(03) VALUE "GBP".
016900 01  WS-CURRENCY-TABLE REDEFINES WS-CURRENCY-RECORD.
017000     05  WS-VALID-CURRENCY-CODE  PIC X(03) OCCURS 3 TIMES
017100                                 INDEXED BY CURR-IDX.
017200*-----------------------------------------------------------------
017300* WEEKDAY-NAME TABLE, FOR THE REPORT TITLE LINE.
017400*-----------------------------------------------------------------
017500 01  WS-DAY-RECORD.
017600     05  FILLER                  PIC X(09) VALUE "MONDAY".
017700     05  FILLER                  PIC X(09) VALUE "TUESDAY".
017800     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
017900     05  FILLER                  PIC X(09) VALUE "THURSDAY".
018000     05  FILLER                  PIC X(09) VALUE "FRIDAY".
018100     05  FILLER                  PIC X(09) VALUE "SATURDAY".
018200     05  FILLER                  PIC X(09) VALUE "SUNDAY".
018300 01  WS-DAY-TABLE REDEFINES WS-DAY-RECORD.
018400     05  WS-WEEKDAY              PIC X(09) OCCURS 7 TIMES.
018500 01  WS-DAY-IN                   PIC 9(01).
018600*-----------------------------------------------------------------
018700* IN-MEMORY ACCOUNT TABLE - LOADED FROM ACCOUNT-MASTER-IN AT
018800* START OF RUN, UPDATED BY EVERY POSTING, REWRITTEN TO
018900* ACCOUNT-MASTER-OUT AT END OF RUN.  "ACCOUNTS ARE FEW ENOUGH"
019000* TO HOLD ENTIRELY IN MEMORY - SEE OPS NOTE ACCT0037.
019100*-----------------------------------------------------------------
019200 01  WS-ACCOUNT-TABLE.
019300     05  WS-ACCOUNT-ENTRY        OCCURS 5000 TIMES
019400                                 INDEXED BY ACCT-IDX.
019500         10  WS-ACCT-OWNER-ID    PIC 9(10).
019600         10  WS-ACCT-CURRENCY    PIC X(03).
019700         10  WS-ACCT-BALANCE     PIC S9(13)V9(02).
019750         10  FILLER              PIC X(04).
019800*-----------------------------------------------------------------
019900* IN-MEMORY FX RATE TABLE - LOADED FROM FX-RATE-TABLE-IN AT
020000* START OF RUN.  ALL PAIRS FIT IN A SMALL TABLE (ACCT0071).
020100*-----------------------------------------------------------------
020200 01  WS-FX-RATE-TABLE.
020300     05  WS-FX-RATE-ENTRY        OCCURS 100 TIMES
020400                                 INDEXED BY FX-IDX.
020500         10  WS-FX-FROM-CURRENCY PIC X(03).
020600         10  WS-FX-TO-CURRENCY   PIC X(03).
020700         10  WS-FX-RATE          PIC S9(05)V9(06).
020750         10  FILLER              PIC X(03).
020800*-----------------------------------------------------------------
020900* SHARED LOOKUP AND CONVERSION WORK AREAS.
021000*-----------------------------------------------------------------
021100 01  WS-LOOKUP-FIELDS.
021200     05  WS-LOOKUP-ACCT-ID       PIC 9(10).
021250     05  FILLER                  PIC X(05).
021300 01  WS-CONVERT-FIELDS.
021400     05  WS-CONVERT-FROM-CCY     PIC X(03).
021500     05  WS-CONVERT-TO-CCY       PIC X(03).
021600     05  WS-CONVERT-SOURCE-AMT   PIC S9(13)V9(02).
021700     05  WS-CONVERTED-AMOUNT     PIC S9(13)V9(02).
021800     05  WS-RATE-APPLIED         PIC S9(05)V9(06).
021850     05  FILLER                  PIC X(03).
021860*-----------------------------------------------------------------
021870* PASS-AREA FOR THE CALL TO EXCHANGE-VALUE - SHAPE MUST MATCH
021880* LS-EXCHANGE-PARAMETERS IN EXCHANGEVALUE'S LINKAGE SECTION.
021890*-----------------------------------------------------------------
021900 01  WS-EXCHANGE-PARAMETERS.
021910     05  WS-EXCH-SOURCE-AMOUNT   PIC S9(13)V9(02).
021920     05  WS-EXCH-RATE-FACTOR     PIC S9(05)V9(06).
021930     05  WS-EXCH-CONVERTED-AMT   PIC S9(13)V9(02).
021940     05  FILLER                  PIC X(04).
021950 01  WS-REJECT-REASON            PIC X(25).
022000*-----------------------------------------------------------------
022100* CURRENT RUN DATE, FOR THE REPORT TITLE.
022200*-----------------------------------------------------------------
022300 01  WS-CURRENT-DATE.
022400     05  WS-CUR-YEAR             PIC 9(04).
022500     05  WS-CUR-MONTH            PIC 9(02).
022600     05  WS-CUR-DAY              PIC 9(02).
022650     05  FILLER                  PIC X(02).
022700*-----------------------------------------------------------------
022800* REPORT TITLE LINE.
022900*-----------------------------------------------------------------
023000 01  WS-RPT-TITLE.
023100     05  FILLER                  PIC X(20) VALUE SPACES.
023200     05  FILLER                  PIC X(28)
023300                                 VALUE "FUNDS TRANSFER BATCH REPORT".
023400     05  FILLER                  PIC X(06) VALUE " FOR (".
023500     05  WS-RPT-WEEKDAY-NAME     PIC X(09).
023600     05  WS-RPT-RUN-YEAR         PIC 9(04).
023700     05  FILLER                  PIC X(01) VALUE "/".
023800     05  WS-RPT-RUN-MONTH        PIC 9(02).
023900     05  FILLER                  PIC X(01) VALUE "/".
024000     05  WS-RPT-RUN-DAY          PIC 9(02).
024100     05  FILLER                  PIC X(01) VALUE ")".
024200     05  FILLER                  PIC X(44) VALUE SPACES.
024300*-----------------------------------------------------------------
024400* REPORT COLUMN HEADER LINES.
024500*-----------------------------------------------------------------
024600 01  WS-RPT-HEADER-1.
024700     05  FILLER                  PIC X(02) VALUE SPACES.
024800     05  FILLER                  PIC X(04) VALUE "SEQ".
024900     05  FILLER                  PIC X(04) VALUE SPACES.
025000     05  FILLER                  PIC X(09) VALUE "TXN TYPE".
025100     05  FILLER                  PIC X(03) VALUE SPACES.
025200     05  FILLER                  PIC X(11) VALUE "DEBIT ACCT".
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  FILLER                  PIC X(11) VALUE "CREDIT ACCT".
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  FILLER                  PIC X(15) VALUE "AMOUNT PRESENTED".
025700     05  FILLER                  PIC X(01) VALUE SPACES.
025800     05  FILLER                  PIC X(08) VALUE "STATUS".
025900     05  FILLER                  PIC X(37) VALUE SPACES.
026000 01  WS-RPT-HEADER-2.
026100     05  FILLER                  PIC X(02) VALUE SPACES.
026200     05  FILLER                  PIC X(09) VALUE "RATE/REASON".
026300     05  FILLER                  PIC X(01) VALUE SPACES.
026400     05  FILLER                  PIC X(14) VALUE "DEBITED AMOUNT".
026500     05  FILLER                  PIC X(01) VALUE SPACES.
026600     05  FILLER                  PIC X(15) VALUE "CREDITED AMOUNT".
026700     05  FILLER                  PIC X(91) VALUE SPACES.
026800*-----------------------------------------------------------------
026900* POSTED DETAIL LINE.
027000*-----------------------------------------------------------------
027100 01  WS-RPT-DETAIL-POSTED.
027200     05  FILLER                  PIC X(01) VALUE SPACES.
027300     05  RPT-SEQ-NO-O            PIC Z(04)9.
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  RPT-TYPE-O              PIC X(08).
027600     05  FILLER                  PIC X(01) VALUE SPACES.
027700     05  RPT-DEBIT-ACCT-O        PIC Z(09)9.
027800     05  FILLER                  PIC X(01) VALUE SPACES.
027900     05  RPT-CREDIT-ACCT-O       PIC Z(09)9.
028000     05  FILLER                  PIC X(01) VALUE SPACES.
028100     05  RPT-AMOUNT-O            PIC Z(10)9.99.
028200     05  FILLER                  PIC X(01) VALUE SPACES.
028300     05  RPT-CURRENCY-O          PIC X(03).
028400     05  FILLER                  PIC X(01) VALUE SPACES.
028500     05  RPT-STATUS-O            PIC X(08) VALUE "POSTED".
028600     05  FILLER                  PIC X(01) VALUE SPACES.
028700     05  RPT-RATE-O              PIC Z(04)9.999999.
028800     05  FILLER                  PIC X(01) VALUE SPACES.
028900     05  RPT-DEBITED-AMT-O       PIC Z(10)9.99.
029000     05  FILLER                  PIC X(01) VALUE SPACES.
029100     05  RPT-CREDITED-AMT-O      PIC Z(10)9.99.
029200     05  FILLER                  PIC X(17) VALUE SPACES.
029300*-----------------------------------------------------------------
029400* REJECTED DETAIL LINE.
029500*-----------------------------------------------------------------
029600 01  WS-RPT-DETAIL-REJECTED.
029700     05  FILLER                  PIC X(01) VALUE SPACES.
029800     05  RPT-SEQ-NO-R            PIC Z(04)9.
029900     05  FILLER                  PIC X(02) VALUE SPACES.
030000     05  RPT-TYPE-R              PIC X(08).
030100     05  FILLER                  PIC X(01) VALUE SPACES.
030200     05  RPT-DEBIT-ACCT-R        PIC Z(09)9.
030300     05  FILLER                  PIC X(01) VALUE SPACES.
030400     05  RPT-CREDIT-ACCT-R       PIC Z(09)9.
030500     05  FILLER                  PIC X(01) VALUE SPACES.
030600     05  RPT-AMOUNT-R            PIC Z(10)9.99.
030700     05  FILLER                  PIC X(01) VALUE SPACES.
030800     05  RPT-CURRENCY-R          PIC X(03).
030900     05  FILLER                  PIC X(01) VALUE SPACES.
031000     05  RPT-STATUS-R            PIC X(08) VALUE "REJECTED".
031100     05  FILLER                  PIC X(01) VALUE SPACES.
031200     05  RPT-REASON-R            PIC X(25).
031300     05  FILLER                  PIC X(48) VALUE SPACES.
031400*-----------------------------------------------------------------
031500* TOTALS/FOOTER LINE - SAME NAME/COUNTER SHAPE USED FOR EVERY
031600* CONTROL-BREAK TOTAL PRINTED AT END OF RUN.
031700*-----------------------------------------------------------------
031800 01  WS-RPT-FOOTER.
031900     05  FILLER                  PIC X(02) VALUE SPACES.
032000     05  WS-RPT-FOOTER-NAME      PIC X(30).
032100     05  WS-RPT-FOOTER-COUNT     PIC ZZZ,ZZ9.
032200     05  FILLER                  PIC X(94) VALUE SPACES.
032300*
032400******************************************************************
032500 PROCEDURE                   DIVISION.
032600*-----------------------------------------------------------------
032700* MAIN PROCEDURE - RUN THE ACCOUNT MAINTENANCE BATCH.
032800*-----------------------------------------------------------------
032900 100-FUNDS-BATCH.
033000     PERFORM 200-INITIATE-BATCH-RUN.
033100     PERFORM 200-PROCEED-BATCH-RUN UNTIL TXN-EOF.
033200     PERFORM 200-TERMINATE-BATCH-RUN.
033300
033400     STOP RUN.
033500
034600******************************************************************
034700* OPEN FILES, LOAD THE FX RATE AND ACCOUNT TABLES, PRINT THE
034800* REPORT TITLE AND COLUMN HEADERS, READ THE FIRST TRANSACTION.
034900*-----------------------------------------------------------------
035000 200-INITIATE-BATCH-RUN.
035100     PERFORM 300-OPEN-ALL-FILES.
035200     PERFORM 300-GET-RUN-DATE.
035300     MOVE 1000000000            TO WS-NEXT-ACCOUNT-ID.
035400     PERFORM 300-LOAD-FX-RATE-TABLE.
035500     PERFORM 300-LOAD-ACCOUNT-TABLE.
035600     PERFORM 300-PRINT-REPORT-TITLE.
035700     PERFORM 300-PRINT-REPORT-HEADER.
035800     PERFORM 310-READ-TRANSACTION-BATCH-IN.
035900
036000*-----------------------------------------------------------------
036100* DISPATCH ONE TRANSACTION RECORD ON TXN-TYPE, THEN READ THE
036200* NEXT ONE.  TRANSACTIONS ARE PROCESSED STRICTLY IN FILE ORDER -
036300* NO RE-SORT, NO GROUPING BY ACCOUNT.
036400*-----------------------------------------------------------------
036500 200-PROCEED-BATCH-RUN.
036600     ADD 1 TO WS-TXN-SEQUENCE-NO.
036700     EVALUATE TRUE
036800         WHEN TXN-TYPE-OPEN
036900             PERFORM 400-POST-OPEN-ACCOUNT
037000         WHEN TXN-TYPE-DEPOSIT
037100             PERFORM 400-POST-DEPOSIT
037200         WHEN TXN-TYPE-WITHDRAW
037300             PERFORM 400-POST-WITHDRAW
037400         WHEN TXN-TYPE-TRANSFER
037500             PERFORM 400-POST-TRANSFER
037600     END-EVALUATE.
037700     PERFORM 310-READ-TRANSACTION-BATCH-IN.
037800
037900*-----------------------------------------------------------------
038000* REWRITE THE ACCOUNT MASTER FROM THE UPDATED TABLE, PRINT THE
038100* CONTROL-BREAK TOTALS, AND CLOSE EVERYTHING DOWN.
038200*-----------------------------------------------------------------
038300 200-TERMINATE-BATCH-RUN.
038400     PERFORM 300-REWRITE-ACCOUNT-MASTER.
038500     PERFORM 300-PRINT-REPORT-TOTALS.
038600     PERFORM 300-CLOSE-ALL-FILES.
038700     DISPLAY "FUNDS TRANSFER BATCH COMPLETED!!!".
038800*
038900******************************************************************
039000 300-OPEN-ALL-FILES.
039100     OPEN    INPUT   FX-RATE-TABLE-IN
039200             INPUT   ACCOUNT-MASTER-IN
039300             INPUT   TRANSACTION-BATCH-IN
039400             OUTPUT  ACCOUNT-MASTER-OUT
039500             OUTPUT  TRANSACTION-REPORT-OUT.
039600
039700*-----------------------------------------------------------------
039800 300-GET-RUN-DATE.
039900     ACCEPT   WS-CURRENT-DATE     FROM DATE YYYYMMDD.
040000     ACCEPT   WS-DAY-IN           FROM DAY-OF-WEEK.
040100     MOVE     WS-WEEKDAY(WS-DAY-IN)   TO WS-RPT-WEEKDAY-NAME.
040200     MOVE     WS-CUR-YEAR         TO WS-RPT-RUN-YEAR.
040300     MOVE     WS-CUR-MONTH        TO WS-RPT-RUN-MONTH.
040400     MOVE     WS-CUR-DAY          TO WS-RPT-RUN-DAY.
040500
040600*-----------------------------------------------------------------
040700* LOAD THE SAME-DAY FX RATE TABLE (ACCT0037/ACCT0071).              ACCT0071
040800*-----------------------------------------------------------------
040900 300-LOAD-FX-RATE-TABLE.
041000     PERFORM 311-READ-FX-RATE-TABLE-IN.
041100     PERFORM 312-ADD-FX-RATE-ENTRY UNTIL FX-EOF.
041200
041300*-----------------------------------------------------------------
041400* LOAD THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE AND FIND THE
041500* HIGHEST OWNER-ID ON FILE, SO THE NEXT ID ASSIGNED IS ALWAYS
041600* CLEAR OF EVERY ACCOUNT ALREADY OPEN (ACCT0015).
041700*-----------------------------------------------------------------
041800 300-LOAD-ACCOUNT-TABLE.
041900     PERFORM 313-READ-ACCOUNT-MASTER-IN.
042000     PERFORM 314-ADD-ACCOUNT-ENTRY UNTIL ACCT-LOAD-EOF.
042100
042200*-----------------------------------------------------------------
042300 311-READ-FX-RATE-TABLE-IN.
042400     READ FX-RATE-TABLE-IN
042500             AT END      MOVE "Y"    TO FX-EOF-SW.
042600
042700*-----------------------------------------------------------------
042800 312-ADD-FX-RATE-ENTRY.
042900     ADD 1 TO WS-FX-RATE-COUNT.
043000     SET FX-IDX TO WS-FX-RATE-COUNT.
043100     MOVE FX-FROM-CURRENCY TO WS-FX-FROM-CURRENCY(FX-IDX).
043200     MOVE FX-TO-CURRENCY   TO WS-FX-TO-CURRENCY(FX-IDX).
043300     MOVE FX-RATE          TO WS-FX-RATE(FX-IDX).
043400     PERFORM 311-READ-FX-RATE-TABLE-IN.
043500
043600*-----------------------------------------------------------------
043700 313-READ-ACCOUNT-MASTER-IN.
043800     READ ACCOUNT-MASTER-IN
043900             AT END      MOVE "Y"    TO ACCT-LOAD-EOF-SW.
044000
044100*-----------------------------------------------------------------
044200 314-ADD-ACCOUNT-ENTRY.
044300     ADD 1 TO WS-ACCOUNT-COUNT.
044400     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
044500     MOVE ACCT-OWNER-ID  TO WS-ACCT-OWNER-ID(ACCT-IDX).
044600     MOVE ACCT-CURRENCY  TO WS-ACCT-CURRENCY(ACCT-IDX).
044700     MOVE ACCT-BALANCE   TO WS-ACCT-BALANCE(ACCT-IDX).
044800     IF ACCT-OWNER-ID NOT LESS THAN WS-NEXT-ACCOUNT-ID
044900         MOVE ACCT-OWNER-ID  TO WS-NEXT-ACCOUNT-ID
045000         ADD  1              TO WS-NEXT-ACCOUNT-ID
045100     END-IF.
045200     PERFORM 313-READ-ACCOUNT-MASTER-IN.
045300
045400*-----------------------------------------------------------------
045500 310-READ-TRANSACTION-BATCH-IN.
045600     READ TRANSACTION-BATCH-IN
045700             AT END      MOVE "Y"    TO TXN-EOF-SW.
045800
045900*-----------------------------------------------------------------
046000* REWRITE THE ACCOUNT MASTER FROM THE IN-MEMORY TABLE - NEW
046100* ACCOUNTS OPENED THIS RUN WERE APPENDED TO THE TABLE AS THEY
046200* WERE OPENED, SO ONE PASS WRITES THE WHOLE GENERATION.
046300*-----------------------------------------------------------------
046400 300-REWRITE-ACCOUNT-MASTER.
046500     PERFORM 315-WRITE-ACCOUNT-ENTRY
046600             VARYING WS-REWRITE-IDX FROM 1 BY 1
046700             UNTIL WS-REWRITE-IDX > WS-ACCOUNT-COUNT.
046800
046900*-----------------------------------------------------------------
047000 315-WRITE-ACCOUNT-ENTRY.
047100     SET ACCT-IDX TO WS-REWRITE-IDX.
047200     MOVE SPACES                        TO ACCT-RECORD-OUT.
047300     MOVE WS-ACCT-OWNER-ID(ACCT-IDX)     TO ACCT-OWNER-ID-OUT.
047400     MOVE WS-ACCT-CURRENCY(ACCT-IDX)     TO ACCT-CURRENCY-OUT.
047500     MOVE WS-ACCT-BALANCE(ACCT-IDX)      TO ACCT-BALANCE-OUT.
047600     WRITE ACCT-RECORD-OUT.
047700
047800*-----------------------------------------------------------------
047900 300-PRINT-REPORT-TITLE.
048000     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE
048100             AFTER ADVANCING TOP-OF-FORM.
048200
048300*-----------------------------------------------------------------
048400 300-PRINT-REPORT-HEADER.
048500     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADER-1
048600             AFTER ADVANCING 2 LINES.
048700     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADER-2
048800             AFTER ADVANCING 1 LINES.
048900
049000*-----------------------------------------------------------------
049100* CONTROL-BREAK TOTALS (ACCT0051) - ONE FOOTER LINE PER COUNTER.    ACCT0051
049200*-----------------------------------------------------------------
049300 300-PRINT-REPORT-TOTALS.
049400     MOVE "OPEN TRANSACTIONS POSTED"     TO WS-RPT-FOOTER-NAME.
049500     MOVE WS-CNT-OPEN-POSTED             TO WS-RPT-FOOTER-COUNT.
049600     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
049700             AFTER ADVANCING 3 LINES.
049800     MOVE "DEPOSIT TRANSACTIONS POSTED"  TO WS-RPT-FOOTER-NAME.
049900     MOVE WS-CNT-DEPOSIT-POSTED          TO WS-RPT-FOOTER-COUNT.
050000     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
050100             AFTER ADVANCING 1 LINES.
050200     MOVE "WITHDRAW TRANSACTIONS POSTED" TO WS-RPT-FOOTER-NAME.
050300     MOVE WS-CNT-WITHDRAW-POSTED         TO WS-RPT-FOOTER-COUNT.
050400     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
050500             AFTER ADVANCING 1 LINES.
050600     MOVE "TRANSFER TRANSACTIONS POSTED" TO WS-RPT-FOOTER-NAME.
050700     MOVE WS-CNT-TRANSFER-POSTED         TO WS-RPT-FOOTER-COUNT.
050800     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
050900             AFTER ADVANCING 1 LINES.
051000     MOVE "TRANSACTIONS REJECTED"        TO WS-RPT-FOOTER-NAME.
051100     MOVE WS-CNT-REJECTED                TO WS-RPT-FOOTER-COUNT.
051200     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
051300             AFTER ADVANCING 1 LINES.
051400     MOVE "GRAND TOTAL TRANSACTIONS"     TO WS-RPT-FOOTER-NAME.
051500     MOVE WS-CNT-GRAND-TOTAL             TO WS-RPT-FOOTER-COUNT.
051600     WRITE RPT-PRINT-LINE FROM WS-RPT-FOOTER
051700             AFTER ADVANCING 2 LINES.
051800
051900*-----------------------------------------------------------------
052000 300-CLOSE-ALL-FILES.
052100     CLOSE   FX-RATE-TABLE-IN
052200             ACCOUNT-MASTER-IN
052300             ACCOUNT-MASTER-OUT
052400             TRANSACTION-BATCH-IN
052500             TRANSACTION-REPORT-OUT.
052600*
052700******************************************************************
052800* ACCOUNT LOOKUP AND CURRENCY CONVERSION - SHARED BY EVERY
052900* POSTING RULE BELOW.
053000*-----------------------------------------------------------------
053100 430-FIND-ACCOUNT-BY-ID.
053200     MOVE "N" TO WS-LOOKUP-FOUND-SW.
053300     MOVE 0   TO WS-LOOKUP-RESULT-IDX.
053400     PERFORM 431-SCAN-ACCOUNT-ENTRY
053500             VARYING ACCT-IDX FROM 1 BY 1
053600             UNTIL ACCT-IDX > WS-ACCOUNT-COUNT OR LOOKUP-FOUND.
053700
053800*-----------------------------------------------------------------
053900 431-SCAN-ACCOUNT-ENTRY.
054000     IF WS-ACCT-OWNER-ID(ACCT-IDX) = WS-LOOKUP-ACCT-ID
054100         MOVE "Y"   TO WS-LOOKUP-FOUND-SW
054200         SET WS-LOOKUP-RESULT-IDX TO ACCT-IDX
054300     END-IF.
054400
054500*-----------------------------------------------------------------
054600* FOREX CONVERSION RULE - SAME-CURRENCY FAST PATH, OR LOOK UP      ACCT0037
054700* THE RATE AND CALL EXCHANGE-VALUE TO DO THE ROUNDED MULTIPLY.     ACCT0037
054800*-----------------------------------------------------------------
054900 440-CONVERT-IF-NEEDED.
055000     IF WS-CONVERT-FROM-CCY = WS-CONVERT-TO-CCY
055100         MOVE WS-CONVERT-SOURCE-AMT     TO WS-CONVERTED-AMOUNT
055200         MOVE 1.000000                  TO WS-RATE-APPLIED
055300         MOVE "Y"                       TO WS-FX-OK-SW
055400     ELSE
055500         PERFORM 441-LOOKUP-FX-RATE
055600         IF FX-RATE-FOUND
055700             MOVE WS-FX-RATE(WS-FX-LOOKUP-IDX) TO WS-RATE-APPLIED
055750             MOVE WS-CONVERT-SOURCE-AMT TO WS-EXCH-SOURCE-AMOUNT
055760             MOVE WS-RATE-APPLIED       TO WS-EXCH-RATE-FACTOR
055800             CALL "EXCHANGE-VALUE" USING WS-EXCHANGE-PARAMETERS
055850             MOVE WS-EXCH-CONVERTED-AMT TO WS-CONVERTED-AMOUNT
056100             MOVE "Y"                   TO WS-FX-OK-SW
056200         ELSE
056300             MOVE "N"                   TO WS-FX-OK-SW
056400         END-IF
056500     END-IF.
056600
056700*-----------------------------------------------------------------
056800 441-LOOKUP-FX-RATE.
056900     MOVE "N" TO WS-FX-LOOKUP-FOUND-SW.
057000     MOVE 0   TO WS-FX-LOOKUP-IDX.
057100     PERFORM 442-SCAN-FX-RATE-ENTRY
057200             VARYING FX-IDX FROM 1 BY 1
057300             UNTIL FX-IDX > WS-FX-RATE-COUNT OR FX-RATE-FOUND.
057400
057500*-----------------------------------------------------------------
057600 442-SCAN-FX-RATE-ENTRY.
057700     IF WS-FX-FROM-CURRENCY(FX-IDX) = WS-CONVERT-FROM-CCY
057800       AND WS-FX-TO-CURRENCY(FX-IDX) = WS-CONVERT-TO-CCY
057900         MOVE "Y"   TO WS-FX-LOOKUP-FOUND-SW
058000         SET WS-FX-LOOKUP-IDX TO FX-IDX
058100     END-IF.
058200*
058300******************************************************************
058400* BUSINESS RULE - OPEN ACCOUNT.
058500*-----------------------------------------------------------------
058600 400-POST-OPEN-ACCOUNT.
058700     PERFORM 410-VALIDATE-CURRENCY-CODE.
058800     IF CURRENCY-IS-VALID
058900         PERFORM 420-ASSIGN-NEXT-ACCOUNT-ID
059000         PERFORM 421-ADD-NEW-ACCOUNT-ENTRY
059100         PERFORM 500-WRITE-DETAIL-OPEN
059200     ELSE
059300         MOVE "CURRENCY NOT SUPPORTED" TO WS-REJECT-REASON
059400         PERFORM 500-REJECT-TRANSACTION
059500     END-IF.
059600
059700*-----------------------------------------------------------------
059800 410-VALIDATE-CURRENCY-CODE.
059900     MOVE "N" TO CURRENCY-VALID-SW.
060000     PERFORM 411-CHECK-CURRENCY-ENTRY
060100             VARYING CURR-IDX FROM 1 BY 1
060200             UNTIL CURR-IDX > 3 OR CURRENCY-IS-VALID.
060300
060400*-----------------------------------------------------------------
060500 411-CHECK-CURRENCY-ENTRY.
060600     IF TXN-CURRENCY = WS-VALID-CURRENCY-CODE(CURR-IDX)
060700         MOVE "Y" TO CURRENCY-VALID-SW
060800     END-IF.
060900
061000*-----------------------------------------------------------------
061100* ACCOUNT ID GENERATION (ACCT0015) - HIGH-VALUE-USED COUNTER,      ACCT0015
061200* SEEDED AT THE TABLE LOAD AND INCREMENTED FOR EVERY OPEN.         ACCT0015
061300*-----------------------------------------------------------------
061400 420-ASSIGN-NEXT-ACCOUNT-ID.
061500     MOVE WS-NEXT-ACCOUNT-ID     TO WS-NEW-ACCOUNT-ID.
061600     ADD  1                      TO WS-NEXT-ACCOUNT-ID.
061700
061800*-----------------------------------------------------------------
061900 421-ADD-NEW-ACCOUNT-ENTRY.
062000     ADD 1 TO WS-ACCOUNT-COUNT.
062100     SET ACCT-IDX TO WS-ACCOUNT-COUNT.
062200     MOVE WS-NEW-ACCOUNT-ID      TO WS-ACCT-OWNER-ID(ACCT-IDX).
062300     MOVE TXN-CURRENCY           TO WS-ACCT-CURRENCY(ACCT-IDX).
062400     MOVE ZERO                   TO WS-ACCT-BALANCE(ACCT-IDX).
062500*
062600******************************************************************
062700* BUSINESS RULE - DEPOSIT.
062800*-----------------------------------------------------------------
062900 400-POST-DEPOSIT.
063000     MOVE TXN-CREDIT-ACCT-ID     TO WS-LOOKUP-ACCT-ID.
063100     PERFORM 430-FIND-ACCOUNT-BY-ID.
063200     IF NOT LOOKUP-FOUND
063300         MOVE "ACCOUNT NOT FOUND"    TO WS-REJECT-REASON
063400         PERFORM 500-REJECT-TRANSACTION
063500     ELSE
063600         SET ACCT-IDX TO WS-LOOKUP-RESULT-IDX
063700         MOVE TXN-CURRENCY               TO WS-CONVERT-FROM-CCY
063800         MOVE WS-ACCT-CURRENCY(ACCT-IDX) TO WS-CONVERT-TO-CCY
063900         MOVE TXN-AMOUNT                 TO WS-CONVERT-SOURCE-AMT
064000         PERFORM 440-CONVERT-IF-NEEDED
064100         IF FX-CONVERT-FAILED
064200             MOVE "FX RATE UNAVAILABLE"  TO WS-REJECT-REASON
064300             PERFORM 500-REJECT-TRANSACTION
064400         ELSE
064500             ADD WS-CONVERTED-AMOUNT TO WS-ACCT-BALANCE(ACCT-IDX)
064600             PERFORM 500-WRITE-DETAIL-DEPOSIT
064700         END-IF
064800     END-IF.
064900*
065000******************************************************************
065100* BUSINESS RULE - WITHDRAW.
065200*-----------------------------------------------------------------
065300 400-POST-WITHDRAW.
065400     MOVE TXN-DEBIT-ACCT-ID      TO WS-LOOKUP-ACCT-ID.
065500     PERFORM 430-FIND-ACCOUNT-BY-ID.
065600     IF NOT LOOKUP-FOUND
065700         MOVE "ACCOUNT NOT FOUND"    TO WS-REJECT-REASON
065800         PERFORM 500-REJECT-TRANSACTION
065900     ELSE
066000         SET ACCT-IDX TO WS-LOOKUP-RESULT-IDX
066100         MOVE TXN-CURRENCY               TO WS-CONVERT-FROM-CCY
066200         MOVE WS-ACCT-CURRENCY(ACCT-IDX) TO WS-CONVERT-TO-CCY
066300         MOVE TXN-AMOUNT                 TO WS-CONVERT-SOURCE-AMT
066400         PERFORM 440-CONVERT-IF-NEEDED
066500         IF FX-CONVERT-FAILED
066600             MOVE "FX RATE UNAVAILABLE"  TO WS-REJECT-REASON
066700             PERFORM 500-REJECT-TRANSACTION
066800         ELSE
066900             IF WS-ACCT-BALANCE(ACCT-IDX) < WS-CONVERTED-AMOUNT
067000                 MOVE "INSUFFICIENT FUNDS"   TO WS-REJECT-REASON
067100                 PERFORM 500-REJECT-TRANSACTION
067200             ELSE
067300                 SUBTRACT WS-CONVERTED-AMOUNT
067400                     FROM WS-ACCT-BALANCE(ACCT-IDX)
067500                 PERFORM 500-WRITE-DETAIL-WITHDRAW
067600             END-IF
067700         END-IF
067800     END-IF.
067900*
068000******************************************************************
068100* BUSINESS RULE - TRANSFER (ACCT0029, VALIDATION ORDER PER         ACCT0029
068200* COMPLIANCE REQUEST 01-0447 - SEE ACCT0079).                      ACCT0079
068300*-----------------------------------------------------------------
068400 400-POST-TRANSFER.
068500     IF TXN-DEBIT-ACCT-ID = TXN-CREDIT-ACCT-ID
068600         MOVE "SAME ACCOUNT TRANSFER" TO WS-REJECT-REASON
068700         PERFORM 500-REJECT-TRANSACTION
068800     ELSE
068900         MOVE TXN-DEBIT-ACCT-ID  TO WS-LOOKUP-ACCT-ID
069000         PERFORM 430-FIND-ACCOUNT-BY-ID
069100         IF NOT LOOKUP-FOUND
069200             MOVE "ACCOUNT NOT FOUND"    TO WS-REJECT-REASON
069300             PERFORM 500-REJECT-TRANSACTION
069400         ELSE
069500             SET WS-DEBIT-ACCT-IDX TO WS-LOOKUP-RESULT-IDX
069600             MOVE TXN-CREDIT-ACCT-ID TO WS-LOOKUP-ACCT-ID
069700             PERFORM 430-FIND-ACCOUNT-BY-ID
069800             IF NOT LOOKUP-FOUND
069900                 MOVE "ACCOUNT NOT FOUND"    TO WS-REJECT-REASON
070000                 PERFORM 500-REJECT-TRANSACTION
070100             ELSE
070200                 SET WS-CREDIT-ACCT-IDX TO WS-LOOKUP-RESULT-IDX
070300                 PERFORM 460-VALIDATE-AND-POST-TRANSFER
070400             END-IF
070500         END-IF
070600     END-IF.
070700
070800*-----------------------------------------------------------------
070900 460-VALIDATE-AND-POST-TRANSFER.
071000     SET ACCT-IDX TO WS-DEBIT-ACCT-IDX.
071100     IF TXN-CURRENCY NOT = WS-ACCT-CURRENCY(ACCT-IDX)
071200         MOVE "CURRENCY NOT SUPPORTED" TO WS-REJECT-REASON
071300         PERFORM 500-REJECT-TRANSACTION
071400     ELSE
071500         IF WS-ACCT-BALANCE(ACCT-IDX) < TXN-AMOUNT
071600             MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
071700             PERFORM 500-REJECT-TRANSACTION
071800         ELSE
071900             SET ACCT-IDX TO WS-CREDIT-ACCT-IDX
072000             MOVE WS-ACCT-CURRENCY(WS-DEBIT-ACCT-IDX)
072100                                     TO WS-CONVERT-FROM-CCY
072200             MOVE WS-ACCT-CURRENCY(ACCT-IDX)
072300                                     TO WS-CONVERT-TO-CCY
072400             MOVE TXN-AMOUNT         TO WS-CONVERT-SOURCE-AMT
072500             PERFORM 440-CONVERT-IF-NEEDED
072600             IF FX-CONVERT-FAILED
072700                 MOVE "FX RATE UNAVAILABLE" TO WS-REJECT-REASON
072800                 PERFORM 500-REJECT-TRANSACTION
072900             ELSE
073000                 SUBTRACT TXN-AMOUNT
073100                     FROM WS-ACCT-BALANCE(WS-DEBIT-ACCT-IDX)
073200                 ADD WS-CONVERTED-AMOUNT
073300                     TO WS-ACCT-BALANCE(WS-CREDIT-ACCT-IDX)
073400                 PERFORM 500-WRITE-DETAIL-TRANSFER
073500             END-IF
073600         END-IF
073700     END-IF.
073800*
073900******************************************************************
074000* REPORT DETAIL LINES - POSTED.
074100*-----------------------------------------------------------------
074200 500-WRITE-DETAIL-OPEN.
074300     MOVE SPACES                 TO WS-RPT-DETAIL-POSTED.
074400     MOVE WS-TXN-SEQUENCE-NO     TO RPT-SEQ-NO-O.
074500     MOVE "OPEN"                 TO RPT-TYPE-O.
074600     MOVE TXN-AMOUNT             TO RPT-AMOUNT-O.
074700     MOVE TXN-CURRENCY           TO RPT-CURRENCY-O.
074800     MOVE ZERO                   TO RPT-RATE-O
074900                                    RPT-DEBITED-AMT-O
075000                                    RPT-CREDITED-AMT-O.
075100     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-POSTED
075200             AFTER ADVANCING 1 LINES.
075300     ADD 1 TO WS-CNT-OPEN-POSTED WS-CNT-GRAND-TOTAL.
075400
075500*-----------------------------------------------------------------
075600 500-WRITE-DETAIL-DEPOSIT.
075700     MOVE SPACES                 TO WS-RPT-DETAIL-POSTED.
075800     MOVE WS-TXN-SEQUENCE-NO     TO RPT-SEQ-NO-O.
075900     MOVE "DEPOSIT"              TO RPT-TYPE-O.
076000     MOVE TXN-CREDIT-ACCT-ID     TO RPT-CREDIT-ACCT-O.
076100     MOVE TXN-AMOUNT             TO RPT-AMOUNT-O.
076200     MOVE TXN-CURRENCY           TO RPT-CURRENCY-O.
076300     MOVE WS-RATE-APPLIED        TO RPT-RATE-O.
076400     MOVE ZERO                   TO RPT-DEBITED-AMT-O.
076500     MOVE WS-CONVERTED-AMOUNT    TO RPT-CREDITED-AMT-O.
076600     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-POSTED
076700             AFTER ADVANCING 1 LINES.
076800     ADD 1 TO WS-CNT-DEPOSIT-POSTED WS-CNT-GRAND-TOTAL.
076900
077000*-----------------------------------------------------------------
077100 500-WRITE-DETAIL-WITHDRAW.
077200     MOVE SPACES                 TO WS-RPT-DETAIL-POSTED.
077300     MOVE WS-TXN-SEQUENCE-NO     TO RPT-SEQ-NO-O.
077400     MOVE "WITHDRAW"             TO RPT-TYPE-O.
077500     MOVE TXN-DEBIT-ACCT-ID      TO RPT-DEBIT-ACCT-O.
077600     MOVE TXN-AMOUNT             TO RPT-AMOUNT-O.
077700     MOVE TXN-CURRENCY           TO RPT-CURRENCY-O.
077800     MOVE WS-RATE-APPLIED        TO RPT-RATE-O.
077900     MOVE WS-CONVERTED-AMOUNT    TO RPT-DEBITED-AMT-O.
078000     MOVE ZERO                   TO RPT-CREDITED-AMT-O.
078100     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-POSTED
078200             AFTER ADVANCING 1 LINES.
078300     ADD 1 TO WS-CNT-WITHDRAW-POSTED WS-CNT-GRAND-TOTAL.
078400
078500*-----------------------------------------------------------------
078600 500-WRITE-DETAIL-TRANSFER.
078700     MOVE SPACES                 TO WS-RPT-DETAIL-POSTED.
078800     MOVE WS-TXN-SEQUENCE-NO     TO RPT-SEQ-NO-O.
078900     MOVE "TRANSFER"             TO RPT-TYPE-O.
079000     MOVE TXN-DEBIT-ACCT-ID      TO RPT-DEBIT-ACCT-O.
079100     MOVE TXN-CREDIT-ACCT-ID     TO RPT-CREDIT-ACCT-O.
079200     MOVE TXN-AMOUNT             TO RPT-AMOUNT-O.
079300     MOVE TXN-CURRENCY           TO RPT-CURRENCY-O.
079400     MOVE WS-RATE-APPLIED        TO RPT-RATE-O.
079500     MOVE TXN-AMOUNT             TO RPT-DEBITED-AMT-O.
079600     MOVE WS-CONVERTED-AMOUNT    TO RPT-CREDITED-AMT-O.
079700     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-POSTED
079800             AFTER ADVANCING 1 LINES.
079900     ADD 1 TO WS-CNT-TRANSFER-POSTED WS-CNT-GRAND-TOTAL.
080000*
080100******************************************************************
080200* REPORT DETAIL LINE - REJECTED (ACCT0044 - NO BALANCE UPDATE      ACCT0044
080300* HAS HAPPENED BY THE TIME ANY OF THESE PATHS IS REACHED).         ACCT0044
080400*-----------------------------------------------------------------
080500 500-REJECT-TRANSACTION.
080600     MOVE SPACES                 TO WS-RPT-DETAIL-REJECTED.
080700     MOVE WS-TXN-SEQUENCE-NO     TO RPT-SEQ-NO-R.
080800     PERFORM 510-SET-REJECT-TYPE-LABEL.
080900     PERFORM 511-SET-REJECT-ACCT-IDS.
081000     MOVE TXN-AMOUNT             TO RPT-AMOUNT-R.
081100     MOVE TXN-CURRENCY           TO RPT-CURRENCY-R.
081200     MOVE WS-REJECT-REASON       TO RPT-REASON-R.
081300     WRITE RPT-PRINT-LINE FROM WS-RPT-DETAIL-REJECTED
081400             AFTER ADVANCING 1 LINES.
081500     ADD 1 TO WS-CNT-REJECTED WS-CNT-GRAND-TOTAL.
081600
081700*-----------------------------------------------------------------
081800 510-SET-REJECT-TYPE-LABEL.
081900     EVALUATE TRUE
082000         WHEN TXN-TYPE-OPEN      MOVE "OPEN"     TO RPT-TYPE-R
082100         WHEN TXN-TYPE-DEPOSIT   MOVE "DEPOSIT"  TO RPT-TYPE-R
082200         WHEN TXN-TYPE-WITHDRAW  MOVE "WITHDRAW" TO RPT-TYPE-R
082300         WHEN TXN-TYPE-TRANSFER  MOVE "TRANSFER" TO RPT-TYPE-R
082400     END-EVALUATE.
082500
082600*-----------------------------------------------------------------
082700 511-SET-REJECT-ACCT-IDS.
082800     EVALUATE TRUE
082900         WHEN TXN-TYPE-DEPOSIT
083000             MOVE TXN-CREDIT-ACCT-ID TO RPT-CREDIT-ACCT-R
083100         WHEN TXN-TYPE-WITHDRAW
083200             MOVE TXN-DEBIT-ACCT-ID  TO RPT-DEBIT-ACCT-R
083300         WHEN TXN-TYPE-TRANSFER
083400             MOVE TXN-DEBIT-ACCT-ID  TO RPT-DEBIT-ACCT-R
083500             MOVE TXN-CREDIT-ACCT-ID TO RPT-CREDIT-ACCT-R
083600     END-EVALUATE.
