000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO CONVERT A MONETARY AMOUNT
000300*    FROM ONE CURRENCY TO ANOTHER USING A GIVEN EXCHANGE RATE.
000400*    PURE COMPUTATION ONLY - NO FILE I/O, NO TABLE LOOKUP.  THE
000500*    CALLING PROGRAM HAS ALREADY FOUND THE RATE TO USE.
000600*
000700* CHANGE LOG
000800*-----------------------------------------------------------------
000900* 1988-06-03  RBW  ACCT0015  ORIGINAL SUBPROGRAM - FLAT PERCENT
001000*                  SERVICE CHARGE CALCULATION (SUPERSEDED).
001100* 1991-04-18  DPK  ACCT0037  REWRITTEN FOR MULTI-CURRENCY ACCOUNT
001200*                  PROJECT - NOW DOES CURRENCY CONVERSION.
001300* 1991-05-02  DPK  ACCT0038  ADDED ROUNDED MODE NEAREST-AWAY-FROM
001400*                  -ZERO SO CONVERSION MATCHES TELLER ROUNDING.
001500* 1994-11-21  TLF  ACCT0051  ADDED WS-RATE-ALT / WS-AMOUNT-ALT
001600*                  REDEFINES FOR THE NIGHTLY RECONCILE DUMP.
001700* 1998-10-05  TLF  ACCT0066  Y2K READINESS REVIEW - NO DATE
001800*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
001900*-----------------------------------------------------------------
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 EXCHANGE-VALUE.
002300 AUTHOR.                     R B WHITFIELD.
002400 INSTALLATION.               FIRST MERIDIAN TRUST - DATA CENTER.
002500 DATE-WRITTEN.               1988-06-03.
002600 DATE-COMPILED.
002700 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
002800*
002900******************************************************************
003000 ENVIRONMENT                 DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION               SECTION.
003300 SOURCE-COMPUTER.            ASUS X751.
003400 OBJECT-COMPUTER.            ASUS X751.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003800*
003900******************************************************************
004000 DATA                        DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE             SECTION.
004300*-----------------------------------------------------------------
004400* RECONCILE-DUMP WORK AREA.  NOT WRITTEN TO ANY FILE BY THIS
004500* SUBPROGRAM - HOLDS THE LAST RATE/AMOUNT PAIR USED SO A
004600* CALLING PROGRAM CAN DISPLAY IT FOR DEBUGGING IF NEEDED.
004700*-----------------------------------------------------------------
004800 01  WS-RECONCILE-AREA.
004900     05  WS-RATE-USED            PIC S9(05)V9(06).
005000     05  WS-AMOUNT-USED          PIC S9(13)V9(02).
005100 01  WS-RATE-ALT REDEFINES WS-RECONCILE-AREA.
005200     05  WS-RATE-WHOLE           PIC S9(05).
005300     05  WS-RATE-FRACTION        PIC 9(06).
005400     05  FILLER                  PIC X(15).
005500 01  WS-AMOUNT-ALT REDEFINES WS-RECONCILE-AREA.
005600     05  FILLER                  PIC X(11).
005700     05  WS-AMOUNT-WHOLE         PIC S9(13).
005800     05  WS-AMOUNT-CENTS         PIC 9(02).
005850 01  WS-RECONCILE-DUMP REDEFINES WS-RECONCILE-AREA.
005860     05  WS-RECONCILE-DUMP-TEXT  PIC X(20).
005870     05  FILLER                  PIC X(06).
005900 01  WS-ROUND-COUNTERS.
006000     05  WS-CALL-COUNT           PIC S9(07) COMP.
006050     05  FILLER                  PIC X(04).
006100*
006200******************************************************************
006300 LINKAGE                     SECTION.
006400*-----------------------------------------------------------------
006500 01  LS-EXCHANGE-PARAMETERS.
006600     05  LS-SOURCE-AMOUNT        PIC S9(13)V9(02).
006700     05  LS-RATE-FACTOR          PIC S9(05)V9(06).
006800     05  LS-CONVERTED-AMOUNT     PIC S9(13)V9(02).
006850     05  FILLER                  PIC X(04).
006900*
007000******************************************************************
007100 PROCEDURE     DIVISION    USING LS-EXCHANGE-PARAMETERS.
007200*-----------------------------------------------------------------
007300* MAIN PROCEDURE - CONVERT LS-SOURCE-AMOUNT TO THE TARGET
007400* CURRENCY USING LS-RATE-FACTOR.  ROUNDED HALF-UP (AWAY FROM
007500* ZERO) TO 2 DECIMAL PLACES, SINCE ALL ACCOUNT BALANCES ARE
007600* 2-DECIMAL CURRENCY AMOUNTS.
007700*-----------------------------------------------------------------
007800 100-CONVERT-EXCHANGE-VALUE.
007900     ADD    1                TO WS-CALL-COUNT.
008000     MOVE   LS-RATE-FACTOR   TO WS-RATE-USED.
008100     MOVE   LS-SOURCE-AMOUNT TO WS-AMOUNT-USED.
008200
008300     COMPUTE LS-CONVERTED-AMOUNT
008400             ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
008500         =   LS-SOURCE-AMOUNT * LS-RATE-FACTOR.
008600
008700     EXIT    PROGRAM.
