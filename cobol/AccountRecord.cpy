000100******************************************************************  AR0100
000200* ACCOUNT MASTER RECORD LAYOUT.                                     AR0200
000300*    ONE ENTRY PER DEPOSITOR ACCOUNT.  FIXED 120-BYTE RECORD ON     AR0300
000400*    THE ACCOUNT MASTER FILE, LINE SEQUENTIAL, ONE RECORD PER       AR0400
000500*    LINE.  KEY IS ACCT-OWNER-ID (NOT A PHYSICAL FILE KEY - THE     AR0500
000600*    MASTER IS READ ENTIRELY INTO WS-ACCOUNT-TABLE AND SEARCHED     AR0600
000700*    THERE; SEE FUNDSBATCH WORKING-STORAGE).                        AR0700
000800*-----------------------------------------------------------------  AR0800
000900* 1987-11-02  RBW  ACCT0011  ORIGINAL LAYOUT.                       AR0900
001000* 1991-04-18  DPK  ACCT0037  WIDENED BALANCE TO S9(13)V99 FOR       AR1000
001100*                  LARGE CORPORATE ACCOUNTS.                       AR1100
001200* 1996-09-09  TLF  ACCT0058  ADDED WHOLE-DOLLAR/CENTS REDEFINE      AR1200
001300*                  FOR REPORT PRINT EDITING.                       AR1300
001400*-----------------------------------------------------------------  AR1400
001500 01  ACCT-MASTER-RECORD.                                            AR1500
001600     05  ACCT-OWNER-ID           PIC 9(10).                         AR1600
001700     05  ACCT-CURRENCY           PIC X(03).                         AR1700
001800     05  ACCT-BALANCE            PIC S9(13)V9(02).                  AR1800
001900     05  FILLER                  PIC X(92).                         AR1900
002000 01  ACCT-BALANCE-ALT REDEFINES ACCT-MASTER-RECORD.                 AR2000
002100     05  FILLER                  PIC X(10).                         AR2100
002200     05  FILLER                  PIC X(03).                         AR2200
002300     05  ACCT-BALANCE-WHOLE      PIC S9(13).                        AR2300
002400     05  ACCT-BALANCE-CENTS      PIC 9(02).                         AR2400
002500     05  FILLER                  PIC X(92).                         AR2500
